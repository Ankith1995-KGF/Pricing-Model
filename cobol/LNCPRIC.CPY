000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCPRIC                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE DEL MOTOR DE PRICING (LNBP0040). *
000800*               CONSTRUYE LA TASA RECOMENDADA (REP-RATE) A      *
000900*               PARTIR DEL OIBOR, EL SPREAD DE FONDEO, EL       *
001000*               SPREAD DE RIESGO Y EL DESCUENTO DE LA BANDA     *
001100*               DE PRESION COMPETITIVA.                         *
001200*                                                                *
001300*  HISTORIA DE CAMBIOS:                                         *
001400*  1986-05-12 RSM TKT-0153 CREACION DEL MIEMBRO.                 *
001450*  2004-08-02 NMA TKT-0612 CONFIRMADA EL AREA DE ENLACE CON LA   *
001460*             GERENCIA COMERCIAL, SIN CAMBIOS DE LAYOUT.          *
001500******************************************************************
001600 01  LN-PRICE-PARMS.
001700     03  LN-PRI-ENTRADA.
001800         05  LN-PRI-OIBOR-PCT        PIC 9(02)V9(02).
001900         05  LN-PRI-COF-PCT          PIC 9(02)V9(02).
002000         05  LN-PRI-OPEX-PCT         PIC 9(02)V9(02).
002100         05  LN-PRI-RISK-LABEL       PIC X(10).
002200         05  LN-PRI-RISK-SCORE       PIC 9(03)V9(02).
002300         05  LN-PRI-BUCKET           PIC X(06).
002400     03  LN-PRI-SALIDA.
002500         05  LN-PRI-REP-RATE         PIC S9(03)V9(02).
002600     03  FILLER                      PIC X(04).
002700     03  LN-PRI-RETORNO.
002800         COPY LNCRETC.
