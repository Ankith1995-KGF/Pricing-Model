000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: LNBP0040                                            *
000400*                                                                *
000500*  FECHA CREACION: 12/05/1986                                    *
000600*                                                                *
000700*  AUTOR: R.S. MATEO                                             *
000800*                                                                *
000900*  APLICACION: LN - LOAN BOOK BATCH PRICING                      *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE PRICING. CONSTRUYE LA TASA RECOMENDADA *
001200*               (REP-RATE) A PARTIR DEL OIBOR, EL SPREAD DE      *
001300*               FONDEO/OPERACION, EL SPREAD DE RIESGO SEGUN LA  *
001400*               ETIQUETA DE GRADO DEL PRESTATARIO Y EL           *
001500*               DESCUENTO COMERCIAL DE LA BANDA DE PRESION       *
001600*               COMPETITIVA (LOW/MEDIUM/HIGH).                   *
001700*                                                                *
001800******************************************************************
001900* HISTORIA DE CAMBIOS                                           *
002000* ------------------------------------------------------------- * CL860512
002100* 1986-05-12 RSM TKT-0153 CREACION DEL PROGRAMA.                  CL860512
002200* 1992-04-09 HAQ TKT-0365 AJUSTADO EL SPREAD DE RIESGO DE LA      CL920409
002300*            BANDA VERY HIGH DE 3.50 A 4.00 POR INSTRUCCION DE    CL920409
002400*            LA GERENCIA DE RIESGO DE CREDITO.                    CL920409
002500* 1997-03-17 HAQ TKT-0478 PISO DE LA TASA RECOMENDADA EN 0.00,    CL970317
002600*            NUNCA NEGATIVA, POR DESCUENTOS DE BANDA AGRESIVOS.   CL970317
002700* 1999-01-13 NMA TKT-0512 REVISION Y2K - PROGRAMA NO MANEJA       CL990113
002800*            FECHAS, SIN CAMBIOS DE CODIGO REQUERIDOS.            CL990113
002850* 2004-08-02 NMA TKT-0612 REVISADA LA TABLA DE DESCUENTO DE        CL040802
002860*            BANDA CON LA GERENCIA COMERCIAL, SIN CAMBIOS.         CL040802
002870* 2006-01-17 HAQ TKT-0645 QUITADO EL NIVEL 01 REPETIDO ANTES DEL  CL060117
002880*            COPY DE LN-PRICE-PARMS. AGREGADO 77 WS-VERSION-SW Y  CL060117
002890*            GO TO DE PISO DE TASA EN 2000-PROCESO.               CL060117
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.     LNBP0040.
003300 AUTHOR.         R.S. MATEO.
003400 INSTALLATION.   FACTORIA SISTEMAS C.A. - BANCA INTERNACIONAL.
003500 DATE-WRITTEN.   12/05/1986.
003600 DATE-COMPILED.
003700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL BANCO.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400     CLASS LN-CLASE-ALFA       IS 'A' THRU 'Z'
004500     UPSI-0 ON STATUS IS LN-TRAZA-ACTIVA
004600            OFF STATUS IS LN-TRAZA-INACTIVA.
004700*
004800 INPUT-OUTPUT SECTION.
004900******************************************************************
005000 DATA DIVISION.
005100******************************************************************
005200 WORKING-STORAGE SECTION.
005250 77  WS-VERSION-SW                PIC X(01) VALUE 'N'.
005300******************************************************************
005400*                    AREA DE CONTANTES                           *
005500******************************************************************
005600 01  CT-CONTANTES.
005700     05  CT-PROGRAMA              PIC X(08)   VALUE 'LNBP0040'.
005800     05  CT-FACTOR-RIESGO-SCORE   PIC 9(01)V9(02) VALUE 0.02.
005900     05  CT-PISO-REP-RATE         PIC S9(03)V9(02) VALUE 0.00.
006000******************************************************************
006100*      TABLA DE SPREAD DE RIESGO POR ETIQUETA DE GRADO           *
006200******************************************************************
006300 01  WS-TABLA-SPREAD-RIESGO.
006400     05  WS-TSR-ENTRADA OCCURS 4 TIMES
006500             INDEXED BY WS-TSR-IDX.
006600         10  WS-TSR-ETIQUETA      PIC X(10).
006700         10  WS-TSR-SPREAD        PIC 9(01)V9(02).
006800 01  WS-TABLA-SPREAD-RIESGO-X REDEFINES WS-TABLA-SPREAD-RIESGO
006900                                 PIC X(52).
007000*
007100 01  WS-VALORES-SPREAD-RIESGO.
007200     05  FILLER PIC X(10) VALUE 'Low'.
007300     05  FILLER PIC 9V99  VALUE 1.00.
007400     05  FILLER PIC X(10) VALUE 'Medium'.
007500     05  FILLER PIC 9V99  VALUE 1.75.
007600     05  FILLER PIC X(10) VALUE 'High'.
007700     05  FILLER PIC 9V99  VALUE 2.75.
007800     05  FILLER PIC X(10) VALUE 'Very High'.
007900     05  FILLER PIC 9V99  VALUE 4.00.
008000 01  WS-VALORES-SPREAD-RIESGO-X REDEFINES WS-VALORES-SPREAD-RIESGO
008100                                 PIC X(52).
008200******************************************************************
008300*     TABLA DE DESCUENTO COMERCIAL POR BANDA DE PRESION          *
008400******************************************************************
008500 01  WS-TABLA-DESCUENTO-BANDA.
008600     05  WS-TDB-ENTRADA OCCURS 3 TIMES
008700             INDEXED BY WS-TDB-IDX.
008800         10  WS-TDB-BANDA         PIC X(06).
008900         10  WS-TDB-DESCUENTO     PIC 9(01)V9(02).
009000 01  WS-TABLA-DESCUENTO-BANDA-X REDEFINES WS-TABLA-DESCUENTO-BANDA
009100                                 PIC X(24).
009200*
009300 01  WS-VALORES-DESCUENTO-BANDA.
009400     05  FILLER PIC X(06) VALUE 'Low'.
009500     05  FILLER PIC 9V99  VALUE 0.00.
009600     05  FILLER PIC X(06) VALUE 'Medium'.
009700     05  FILLER PIC 9V99  VALUE 0.25.
009800     05  FILLER PIC X(06) VALUE 'High'.
009900     05  FILLER PIC 9V99  VALUE 0.50.
010000 01  WS-VALORES-DESCUENTO-BANDA-X
010050     REDEFINES WS-VALORES-DESCUENTO-BANDA
010100                                 PIC X(24).
010200******************************************************************
010300*               AREA DE VARIABLES AUXILIARES                     *
010400******************************************************************
010500 01  WS-COF-SPREAD                PIC S9(03)V9(02).
010600 01  WS-RIESGO-SPREAD             PIC S9(03)V9(02).
010700 01  WS-DESCUENTO-BANDA           PIC 9(01)V9(02).
010800 01  WS-TASA-CALCULADA            PIC S9(05)V9(04).
010900 01  WS-VECES-LLAMADA             PIC 9(05) COMP VALUE ZERO.
011000 01  WS-TABLA-LLENA-SW            PIC X(01) VALUE 'N'.
011100     88  WS-TABLA-LLENA                      VALUE 'S'.
011200*
011300 LINKAGE SECTION.
011400*
011600     COPY LNCPRIC.
011700******************************************************************
011800 PROCEDURE DIVISION USING LN-PRICE-PARMS.
011900*
012000 MAINLINE.
012100*
012200     PERFORM 1000-INICIO
012300        THRU 1000-INICIO-EXIT
012400*
012500     PERFORM 2000-PROCESO
012600        THRU 2000-PROCESO-EXIT
012700*
012800     PERFORM 9000-FIN
012900        THRU 9000-FIN-EXIT
013000*
013100     GOBACK
013200     .
013300******************************************************************
013400*                         1000-INICIO                            *
013500******************************************************************
013600 1000-INICIO.
013700*
013800     ADD 1                       TO WS-VECES-LLAMADA
013900*
014000     IF NOT WS-TABLA-LLENA
014100         MOVE WS-VALORES-SPREAD-RIESGO-X   TO
014200                                 WS-TABLA-SPREAD-RIESGO-X
014300         MOVE WS-VALORES-DESCUENTO-BANDA-X TO
014400                                 WS-TABLA-DESCUENTO-BANDA-X
014500         SET WS-TABLA-LLENA                TO TRUE
014600     END-IF
014700*
014800     MOVE ZERO                   TO WS-COF-SPREAD
014900                                     WS-RIESGO-SPREAD
015000                                     WS-DESCUENTO-BANDA
015100                                     WS-TASA-CALCULADA
015200                                     LN-PRI-REP-RATE
015300     MOVE '00'                   TO LN-RETC-CODIGO
015400                                     OF LN-PRI-RETORNO
015500     MOVE CT-PROGRAMA            TO LN-RETC-PROGRAMA
015600                                     OF LN-PRI-RETORNO
015700*
015800     .
015900 1000-INICIO-EXIT.
016000     EXIT.
016100******************************************************************
016200*                        2000-PROCESO                            *
016300******************************************************************
016400 2000-PROCESO.
016500*
016600     COMPUTE WS-COF-SPREAD ROUNDED =
016700             (LN-PRI-COF-PCT - LN-PRI-OIBOR-PCT) + LN-PRI-OPEX-PCT
016800*
016900     PERFORM 2100-BUSCAR-SPREAD-RIESGO
017000        THRU 2100-BUSCAR-SPREAD-RIESGO-EXIT
017100*
017200     PERFORM 2200-BUSCAR-DESCUENTO-BANDA
017300        THRU 2200-BUSCAR-DESCUENTO-BANDA-EXIT
017400*
017500     COMPUTE WS-TASA-CALCULADA ROUNDED =
017600             LN-PRI-OIBOR-PCT + WS-COF-SPREAD + WS-RIESGO-SPREAD
017700             - WS-DESCUENTO-BANDA
017800*
017900     IF WS-TASA-CALCULADA < CT-PISO-REP-RATE
018000         MOVE CT-PISO-REP-RATE      TO LN-PRI-REP-RATE
018050         GO TO 2000-PROCESO-EXIT
018100     END-IF
018200     MOVE WS-TASA-CALCULADA         TO LN-PRI-REP-RATE
018400*
018500     .
018600 2000-PROCESO-EXIT.
018700     EXIT.
018800******************************************************************
018900*               2100-BUSCAR-SPREAD-RIESGO                        *
019000******************************************************************
019100 2100-BUSCAR-SPREAD-RIESGO.
019200*
019300     SET WS-TSR-IDX TO 1
019400     SEARCH WS-TSR-ENTRADA
019500         AT END
019600             MOVE ZERO                TO WS-RIESGO-SPREAD
019700         WHEN WS-TSR-ETIQUETA (WS-TSR-IDX) = LN-PRI-RISK-LABEL
019800             MOVE WS-TSR-SPREAD (WS-TSR-IDX) TO WS-RIESGO-SPREAD
019900     END-SEARCH
020000*
020100     COMPUTE WS-RIESGO-SPREAD ROUNDED =
020200             WS-RIESGO-SPREAD + LN-PRI-RISK-SCORE *
020300             CT-FACTOR-RIESGO-SCORE
020400*
020500     .
020600 2100-BUSCAR-SPREAD-RIESGO-EXIT.
020700     EXIT.
020800******************************************************************
020900*              2200-BUSCAR-DESCUENTO-BANDA                       *
021000******************************************************************
021100 2200-BUSCAR-DESCUENTO-BANDA.
021200*
021300     SET WS-TDB-IDX TO 1
021400     SEARCH WS-TDB-ENTRADA
021500         AT END
021600             MOVE ZERO                TO WS-DESCUENTO-BANDA
021700         WHEN WS-TDB-BANDA (WS-TDB-IDX) = LN-PRI-BUCKET
021800             MOVE WS-TDB-DESCUENTO (WS-TDB-IDX) TO
021900                                     WS-DESCUENTO-BANDA
022000     END-SEARCH
022100*
022200     .
022300 2200-BUSCAR-DESCUENTO-BANDA-EXIT.
022400     EXIT.
022500******************************************************************
022600*                          9000-FIN                              *
022700******************************************************************
022800 9000-FIN.
022900*
023000     MOVE '2000-PROCESO'        TO LN-RETC-PARRAFO
023100                                    OF LN-PRI-RETORNO
023200*
023300     .
023400 9000-FIN-EXIT.
023500     EXIT.
