000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCLABL                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE DEL MAPEADOR DE ETIQUETA DE       *
000800*               RIESGO (LNBP0025). TRADUCE EL MALAA-SCORE EN    *
000900*               UNA ETIQUETA DE GRADO (LOW/MEDIUM/HIGH/VERY     *
001000*               HIGH) USADA POR EL MOTOR DE PRICING.            *
001100*                                                                *
001200*  HISTORIA DE CAMBIOS:                                         *
001300*  1986-05-02 RSM TKT-0151 CREACION DEL MIEMBRO.                 *
001350*  2002-05-29 HAQ TKT-0571 CONFIRMADA EL AREA DE ENLACE CON LA   *
001360*             GERENCIA DE RIESGO, SIN CAMBIOS DE LAYOUT.          *
001400******************************************************************
001500 01  LN-LABEL-PARMS.
001600     03  LN-LBL-MALAA-SCORE          PIC 9(03).
001700     03  LN-LBL-RISK-LABEL           PIC X(10).
001800     03  FILLER                      PIC X(04).
001900     03  LN-LBL-RETORNO.
002000         COPY LNCRETC.
