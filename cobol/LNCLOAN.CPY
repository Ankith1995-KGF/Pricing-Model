000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCLOAN                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE PRESTAMOS (LOAN BOOK),    *
000800*               ARCHIVO DE ENTRADA AL PROCESO DE PRICING.        *
000900*               UN REGISTRO POR PRESTAMO.                       *
001000*                                                                *
001100*  HISTORIA DE CAMBIOS:                                         *
001200*  1984-03-05 RSM TKT-0118 CREACION DEL MIEMBRO.                *
001300*  1991-11-19 HAQ TKT-0344 AMPLIADOS WORKING-CAP Y SALES A       *
001400*             9(09) PARA SOPORTAR CLIENTES CORPORATIVOS.        *
001500*  1999-01-07 NMA TKT-0512 REVISION Y2K - SIN CAMPOS DE FECHA    *
001600*             AAMMDD EN ESTE MIEMBRO, NO APLICA.                *
001650*  2001-06-12 HAQ TKT-0544 CONFIRMADOS LOS ANCHOS DE CAMPO CON   *
001660*             AUDITORIA, SIN CAMBIOS DE LAYOUT.                 *
001700******************************************************************
001800 01  LN-LOAN-REC.
001900     03  LN-LOAN-ID              PIC X(10).
002000     03  LN-PRODUCT              PIC X(20).
002100     03  LN-INDUSTRY             PIC X(20).
002200     03  LN-MALAA-SCORE          PIC 9(03).
002300     03  LN-STAGE                PIC 9(01).
002400     03  LN-TENOR-MONTHS         PIC 9(03).
002500     03  LN-LOAN-QUANTUM-OMR     PIC 9(09).
002600     03  LN-LTV-PCT              PIC 9(03)V9(02).
002700     03  LN-WORKING-CAP-OMR      PIC 9(09).
002800     03  LN-SALES-OMR            PIC 9(09).
002900     03  FILLER                  PIC X(05).
