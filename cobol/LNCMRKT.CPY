000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCMRKT                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE PARAMETROS DE MERCADO     *
000800*               (OIBOR, COSTO DE FONDOS, GASTOS OPERATIVOS).    *
000900*               UN SOLO REGISTRO POR CORRIDA.                  *
001000*                                                                *
001100*  HISTORIA DE CAMBIOS:                                         *
001200*  1985-06-14 RSM TKT-0121 CREACION DEL MIEMBRO.                *
001300*  1999-02-22 NMA TKT-0512 REVISION Y2K - SIN IMPACTO.           *
001350*  2003-06-10 NMA TKT-0601 ELIMINADO EL FILLER DE RELLENO,       *
001360*             EL REGISTRO QUEDA EN 12 BYTES SEGUN NORMA DE        *
001370*             ARCHIVO DE PARAMETROS DE MERCADO.                  *
001400******************************************************************
001500 01  LN-MARKET-REC.
001600     03  LN-OIBOR-PCT            PIC 9(02)V9(02).
001700     03  LN-COF-PCT              PIC 9(02)V9(02).
001800     03  LN-OPEX-PCT             PIC 9(02)V9(02).
