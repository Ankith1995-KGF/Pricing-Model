000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCTOTS                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: ACUMULADORES DE RUPTURA DE CONTROL (POR          *
000800*               PRODUCTO) Y TOTALES GENERALES DEL PROGRAMA       *
000900*               PRINCIPAL LNBP0010. EXCLUSIVO DE WORKING-        *
001000*               STORAGE, NO SE USA EN AREAS DE ENLACE.           *
001100*                                                                *
001200*  HISTORIA DE CAMBIOS:                                         *
001300*  1986-03-18 RSM TKT-0149 CREACION DEL MIEMBRO.                 *
001400*  1999-02-22 NMA TKT-0512 REVISION Y2K - SIN IMPACTO.           *
001450*  2003-06-10 NMA TKT-0601 CONFIRMADOS LOS ACUMULADORES CONTRA   *
001460*             LOS TOTALES DEL REPORTE LNBP0010, SIN CAMBIOS.     *
001500******************************************************************
001600 01  LN-TOTALES.
001700     03  LN-TOT-PRODUCTO-ACTUAL      PIC X(20)      VALUE SPACES.
001800     03  LN-TOT-PRESTAMOS-LEIDOS     PIC 9(07) COMP VALUE ZERO.
001900     03  LN-TOT-PRESTAMOS-RECHAZADOS PIC 9(07) COMP VALUE ZERO.
002000     03  LN-TOT-RESULTADOS-ESCRITOS  PIC 9(07) COMP VALUE ZERO.
002100     03  LN-TOT-PRD-CONTADOR         PIC 9(07) COMP VALUE ZERO.
002200     03  LN-TOT-PRD-QUANTUM          PIC 9(11) COMP-3 VALUE ZERO.
002300     03  LN-TOT-PRD-SUMA-TASA        PIC S9(07)V9(02) COMP-3
002400                                                     VALUE ZERO.
002500     03  LN-TOT-PRD-SUMA-NIM         PIC S9(07)V9(02) COMP-3
002600                                                     VALUE ZERO.
002700     03  LN-TOT-GRAL-QUANTUM         PIC 9(13) COMP-3 VALUE ZERO.
002800     03  LN-TOT-GRAL-CONTADOR-MED    PIC 9(07) COMP VALUE ZERO.
002900     03  LN-TOT-GRAL-SUMA-TASA       PIC S9(09)V9(02) COMP-3
003000                                                     VALUE ZERO.
003100     03  LN-TOT-GRAL-SUMA-NIM        PIC S9(09)V9(02) COMP-3
003200                                                     VALUE ZERO.
003300     03  FILLER                      PIC X(08).
