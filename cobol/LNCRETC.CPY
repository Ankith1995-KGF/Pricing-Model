000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCRETC                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: AREA DE RETORNO COMUN A TODAS LAS RUTINAS        *
000800*               LLAMADAS (LNBP0020/0025/0030/0040). SE INCLUYE  *
000900*               AL FINAL DE CADA AREA DE ENLACE PARA QUE LA     *
001000*               RUTINA LLAMANTE CONOZCA EL ESTADO DEL CALCULO.  *
001100*                                                                *
001200*  HISTORIA DE CAMBIOS:                                         *
001300*  1986-04-30 RSM TKT-0150 CREACION DEL MIEMBRO (PATRON TOMADO  *
001400*             DE BGECRET0 DEL AREA DE DIVISAS).                 *
001500*  1999-02-22 NMA TKT-0512 REVISION Y2K - SIN IMPACTO.           *
001550*  2001-10-04 HAQ TKT-0559 CONFIRMADO EL PATRON DE RETORNO CON   *
001560*             LA GERENCIA DE RIESGO, SIN CAMBIOS DE LAYOUT.       *
001600******************************************************************
001700     05  LN-RETC-CODIGO          PIC X(02).
001800         88  LN-RETC-OK                      VALUE '00'.
001900         88  LN-RETC-AVISO                   VALUE '04'.
002000         88  LN-RETC-ERROR                   VALUE '08'.
002100     05  LN-RETC-PROGRAMA        PIC X(08).
002200     05  LN-RETC-PARRAFO         PIC X(12).
002300     05  FILLER                  PIC X(06).
