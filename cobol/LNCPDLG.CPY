000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCPDLG                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE DEL MOTOR DE PD/LGD (LNBP0030).  *
000800*               RECIBE EL RIESGO COMPUESTO, LA ETAPA IFRS-9 Y   *
000900*               EL LTV, Y DEVUELVE LA PROBABILIDAD DE            *
001000*               INCUMPLIMIENTO (PD, EN PUNTOS BASICOS) Y LA     *
001100*               PERDIDA EN CASO DE INCUMPLIMIENTO (LGD, EN %).  *
001200*                                                                *
001300*  HISTORIA DE CAMBIOS:                                         *
001400*  1986-05-07 RSM TKT-0152 CREACION DEL MIEMBRO.                 *
001500*  1996-08-20 HAQ TKT-0455 TOPE DE PD-BPS A 9999.99 SEGUN       *
001600*             NORMATIVA DE RIESGO DE CREDITO.                   *
001650*  2000-11-15 NMA TKT-0531 CONFIRMADA EL AREA DE ENLACE CON LA   *
001660*             GERENCIA DE RIESGO, SIN CAMBIOS DE LAYOUT.          *
001700******************************************************************
001800 01  LN-PDLGD-PARMS.
001900     03  LN-PDL-ENTRADA.
002000         05  LN-PDL-RISK-SCORE       PIC 9(03)V9(02).
002100         05  LN-PDL-STAGE            PIC 9(01).
002200         05  LN-PDL-LTV-PCT          PIC 9(03)V9(02).
002300     03  LN-PDL-SALIDA.
002400         05  LN-PDL-PD-BPS           PIC 9(04)V9(02).
002500         05  LN-PDL-LGD-PCT          PIC 9(03)V9(02).
002600     03  FILLER                      PIC X(04).
002700     03  LN-PDL-RETORNO.
002800         COPY LNCRETC.
