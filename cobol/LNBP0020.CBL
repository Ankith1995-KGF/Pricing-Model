000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: LNBP0020                                            *
000400*                                                                *
000500*  FECHA CREACION: 30/04/1986                                    *
000600*                                                                *
000700*  AUTOR: R.S. MATEO                                             *
000800*                                                                *
000900*  APLICACION: LN - LOAN BOOK BATCH PRICING                      *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE FACTORES DE RIESGO. COMBINA EL MALAA-   *
001200*               SCORE DEL PRESTATARIO, LOS FACTORES DE PRODUCTO  *
001300*               E INDUSTRIA, EL LTV Y LA RAZON CAPITAL DE        *
001400*               TRABAJO/VENTAS PARA PRODUCIR EL RIESGO           *
001500*               COMPUESTO (RISK-SCORE) QUE ALIMENTA AL MOTOR     *
001600*               DE PD/LGD Y AL MOTOR DE PRICING.                 *
001700*                                                                *
001800******************************************************************
001900* HISTORIA DE CAMBIOS                                           *
002000* ------------------------------------------------------------- * CL860430
002100* 1986-04-30 RSM TKT-0150 CREACION DEL PROGRAMA.                  CL860430
002200* 1988-09-14 RSM TKT-0201 CORREGIDA LA TABLA DE FACTORES DE       CL880914
002300*            INDUSTRIA, FALTABA LA LINEA DE CONSTRUCCION.         CL880914
002400* 1990-07-22 RSM TKT-0289 AGREGADO EL AJUSTE POR LTV DEL          CL900722
002500*            PRESTAMO A LA FORMULA DE RIESGO COMPUESTO.           CL900722
002600* 1994-02-11 HAQ TKT-0402 AGREGADO EL AJUSTE DE LIQUIDEZ POR      CL940211
002700*            RAZON CAPITAL DE TRABAJO/VENTAS, CON TOPE DE         CL940211
002800*            RIESGO COMPUESTO EN 100.00.                          CL940211
002900* 1999-01-09 NMA TKT-0512 REVISION Y2K - PROGRAMA NO MANEJA       CL990109
003000*            FECHAS, SIN CAMBIOS DE CODIGO REQUERIDOS.            CL990109
003050* 2001-10-04 HAQ TKT-0559 REVISADOS LOS TOPES DE RIESGO COMPUESTO CL011004
003060*            CON LA GERENCIA DE RIESGO, SIN CAMBIOS DE VALORES.   CL011004
003070* 2006-01-17 HAQ TKT-0645 QUITADO EL NIVEL 01 REPETIDO ANTES DEL  CL060117
003080*            COPY DE LN-RISK-PARMS (DUPLICABA EL NOMBRE DE DATO). CL060117
003090*            AGREGADO 77 WS-VERSION-SW Y GO TO DE TOPE EN 2000.   CL060117
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.     LNBP0020.
003500 AUTHOR.         R.S. MATEO.
003600 INSTALLATION.   FACTORIA SISTEMAS C.A. - BANCA INTERNACIONAL.
003700 DATE-WRITTEN.   30/04/1986.
003800 DATE-COMPILED.
003900 SECURITY.       CONFIDENCIAL - USO INTERNO DEL BANCO.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     CLASS LN-CLASE-ALFA      IS 'A' THRU 'Z'
004700     UPSI-0 ON STATUS IS LN-TRAZA-ACTIVA
004800            OFF STATUS IS LN-TRAZA-INACTIVA.
004900*
005000 INPUT-OUTPUT SECTION.
005100******************************************************************
005200 DATA DIVISION.
005300******************************************************************
005400 WORKING-STORAGE SECTION.
005450 77  WS-VERSION-SW                PIC X(01) VALUE 'N'.
005500******************************************************************
005600*                    AREA DE CONTANTES                           *
005700******************************************************************
005800 01  CT-CONTANTES.
005900     05  CT-PROGRAMA             PIC X(08)   VALUE 'LNBP0020'.
006000*
006100*    FACTOR BASE APLICADO CUANDO EL PRODUCTO O LA INDUSTRIA NO  *
006200*    APARECEN EN LA TABLA DE BUSQUEDA (TKT-0150).               *
006300     05  CT-FACTOR-BASE           PIC 9(01)V9(02) VALUE 1.10.
006400     05  CT-TOPE-RISK-SCORE       PIC 9(03)V9(02) VALUE 100.00.
006500     05  CT-LTV-CENTRO            PIC 9(03)V9(02) VALUE 70.00.
006600     05  CT-WC-PISO               PIC 9(01)V9(02) VALUE 0.10.
006700     05  CT-WC-TECHO              PIC 9(01)V9(02) VALUE 0.30.
006800******************************************************************
006900*          TABLA DE FACTORES DE PRODUCTO (CARGA FIJA)            *
007000******************************************************************
007100 01  WS-TABLA-PRODUCTO.
007200     05  WS-TP-ENTRADA OCCURS 7 TIMES
007300             INDEXED BY WS-TP-IDX.
007400         10  WS-TP-NOMBRE         PIC X(20).
007500         10  WS-TP-FACTOR         PIC 9(01)V9(02).
007600 01  WS-TABLA-PRODUCTO-X REDEFINES WS-TABLA-PRODUCTO
007700                                 PIC X(161).
007800*
007900 01  WS-VALORES-PRODUCTO.
008000     05  FILLER PIC X(20) VALUE 'Working Capital'.
008100     05  FILLER PIC 9V99  VALUE 1.00.
008200     05  FILLER PIC X(20) VALUE 'Term Loan'.
008300     05  FILLER PIC 9V99  VALUE 1.05.
008400     05  FILLER PIC X(20) VALUE 'Supply Chain Finance'.
008500     05  FILLER PIC 9V99  VALUE 0.95.
008600     05  FILLER PIC X(20) VALUE 'Vendor Finance'.
008700     05  FILLER PIC 9V99  VALUE 1.00.
008800     05  FILLER PIC X(20) VALUE 'Export Finance'.
008900     05  FILLER PIC 9V99  VALUE 0.90.
009000     05  FILLER PIC X(20) VALUE 'Equipment Finance'.
009100     05  FILLER PIC 9V99  VALUE 1.10.
009200     05  FILLER PIC X(20) VALUE 'Real Estate Finance'.
009300     05  FILLER PIC 9V99  VALUE 1.15.
009400 01  WS-VALORES-PRODUCTO-X REDEFINES WS-VALORES-PRODUCTO
009500                                 PIC X(161).
009600******************************************************************
009700*          TABLA DE FACTORES DE INDUSTRIA (CARGA FIJA)           *
009800******************************************************************
009900 01  WS-TABLA-INDUSTRIA.
010000     05  WS-TI-ENTRADA OCCURS 9 TIMES
010100             INDEXED BY WS-TI-IDX.
010200         10  WS-TI-NOMBRE         PIC X(20).
010300         10  WS-TI-FACTOR         PIC 9(01)V9(02).
010400 01  WS-TABLA-INDUSTRIA-X REDEFINES WS-TABLA-INDUSTRIA
010500                                 PIC X(207).
010600*
010700 01  WS-VALORES-INDUSTRIA.
010800     05  FILLER PIC X(20) VALUE 'Government'.
010900     05  FILLER PIC 9V99  VALUE 0.85.
011000     05  FILLER PIC X(20) VALUE 'Utilities'.
011100     05  FILLER PIC 9V99  VALUE 0.90.
011200     05  FILLER PIC X(20) VALUE 'Manufacturing'.
011300     05  FILLER PIC 9V99  VALUE 1.00.
011400     05  FILLER PIC X(20) VALUE 'Trading'.
011500     05  FILLER PIC 9V99  VALUE 1.05.
011600     05  FILLER PIC X(20) VALUE 'Services'.
011700     05  FILLER PIC 9V99  VALUE 1.00.
011800     05  FILLER PIC X(20) VALUE 'Construction'.
011900     05  FILLER PIC 9V99  VALUE 1.20.
012000     05  FILLER PIC X(20) VALUE 'Real Estate'.
012100     05  FILLER PIC 9V99  VALUE 1.15.
012200     05  FILLER PIC X(20) VALUE 'Oil & Gas'.
012300     05  FILLER PIC 9V99  VALUE 0.95.
012400     05  FILLER PIC X(20) VALUE 'Hospitality'.
012500     05  FILLER PIC 9V99  VALUE 1.15.
012600 01  WS-VALORES-INDUSTRIA-X REDEFINES WS-VALORES-INDUSTRIA
012700                                 PIC X(207).
012800******************************************************************
012900*               AREA DE VARIABLES AUXILIARES                     *
013000******************************************************************
013100 01  WS-SCORE-BASE                 PIC 9(03)V9(02).
013200 01  WS-SCORE-PRODUCIDO            PIC S9(05)V9(04).
013300 01  WS-AJUSTE-LTV                 PIC S9(05)V9(02).
013400 01  WS-AJUSTE-LIQUIDEZ            PIC S9(03)V9(02).
013500 01  WS-VECES-LLAMADA              PIC 9(05) COMP VALUE ZERO.
013600 01  WS-TABLA-LLENA-SW             PIC X(01) VALUE 'N'.
013700     88  WS-TABLA-LLENA                      VALUE 'S'.
013800*
013900 LINKAGE SECTION.
014000*
014200     COPY LNCRISK.
014300******************************************************************
014400 PROCEDURE DIVISION USING LN-RISK-PARMS.
014500*
014600 MAINLINE.
014700*
014800     PERFORM 1000-INICIO
014900        THRU 1000-INICIO-EXIT
015000*
015100     PERFORM 2000-PROCESO
015200        THRU 2000-PROCESO-EXIT
015300*
015400     PERFORM 9000-FIN
015500        THRU 9000-FIN-EXIT
015600*
015700     GOBACK
015800     .
015900******************************************************************
016000*                         1000-INICIO                            *
016100******************************************************************
016200 1000-INICIO.
016300*
016400     ADD 1                       TO WS-VECES-LLAMADA
016500*
016600     IF NOT WS-TABLA-LLENA
016700         MOVE WS-VALORES-PRODUCTO-X    TO WS-TABLA-PRODUCTO-X
016800         MOVE WS-VALORES-INDUSTRIA-X   TO WS-TABLA-INDUSTRIA-X
016900         SET WS-TABLA-LLENA            TO TRUE
017000     END-IF
017100*
017200     MOVE ZERO                   TO WS-SCORE-BASE
017300                                     WS-AJUSTE-LTV
017400                                     WS-AJUSTE-LIQUIDEZ
017500                                     LN-RIE-PRODUCT-FACTOR
017600                                     LN-RIE-INDUSTRY-FACTOR
017700                                     LN-RIE-WC-RATIO
017800     MOVE '00'                   TO LN-RETC-CODIGO
017900                                     OF LN-RIE-RETORNO
018000     MOVE CT-PROGRAMA            TO LN-RETC-PROGRAMA
018100                                     OF LN-RIE-RETORNO
018200*
018300     .
018400 1000-INICIO-EXIT.
018500     EXIT.
018600******************************************************************
018700*                        2000-PROCESO                            *
018800******************************************************************
018900 2000-PROCESO.
019000*
019100*    EL MALAA-SCORE ENTRA EN ESCALA 300-900; SE REDUCE A UNA    *
019200*    ESCALA 0.00-100.00 DONDE UN SCORE ALTO DE BURO SE TRADUCE  *
019300*    EN UN RIESGO BASE BAJO (TKT-0150).                         *
019400     COMPUTE WS-SCORE-BASE ROUNDED =
019500             (900 - LN-RIE-MALAA-SCORE) / 6.00
019600*
019700     PERFORM 2100-BUSCAR-PRODUCTO
019800        THRU 2100-BUSCAR-PRODUCTO-EXIT
019900*
020000     PERFORM 2200-BUSCAR-INDUSTRIA
020100        THRU 2200-BUSCAR-INDUSTRIA-EXIT
020200*
020300     PERFORM 2300-AJUSTE-LTV
020400        THRU 2300-AJUSTE-LTV-EXIT
020500*
020600     PERFORM 2400-AJUSTE-LIQUIDEZ
020700        THRU 2400-AJUSTE-LIQUIDEZ-EXIT
020800*
020900     COMPUTE WS-SCORE-PRODUCIDO ROUNDED =
021000             WS-SCORE-BASE * LN-RIE-PRODUCT-FACTOR *
021100             LN-RIE-INDUSTRY-FACTOR + WS-AJUSTE-LTV +
021200             WS-AJUSTE-LIQUIDEZ
021300*
021400     IF WS-SCORE-PRODUCIDO < 0
021450         MOVE ZERO                  TO LN-RIE-RISK-SCORE
021470         GO TO 2000-PROCESO-EXIT
021500     END-IF
021600*
021700     IF WS-SCORE-PRODUCIDO > CT-TOPE-RISK-SCORE
021800         MOVE CT-TOPE-RISK-SCORE    TO LN-RIE-RISK-SCORE
021850         GO TO 2000-PROCESO-EXIT
021900     END-IF
022000*
022050     MOVE WS-SCORE-PRODUCIDO        TO LN-RIE-RISK-SCORE
022100*
022200*
022300     .
022400 2000-PROCESO-EXIT.
022500     EXIT.
022600******************************************************************
022700*                   2100-BUSCAR-PRODUCTO                         *
022800******************************************************************
022900 2100-BUSCAR-PRODUCTO.
023000*
023100     MOVE CT-FACTOR-BASE          TO LN-RIE-PRODUCT-FACTOR
023200*
023300     SET WS-TP-IDX TO 1
023400     SEARCH WS-TP-ENTRADA
023500         AT END
023600             CONTINUE
023700         WHEN WS-TP-NOMBRE (WS-TP-IDX) = LN-RIE-PRODUCT
023800             MOVE WS-TP-FACTOR (WS-TP-IDX)
023900                                   TO LN-RIE-PRODUCT-FACTOR
024000     END-SEARCH
024100*
024200     .
024300 2100-BUSCAR-PRODUCTO-EXIT.
024400     EXIT.
024500******************************************************************
024600*                   2200-BUSCAR-INDUSTRIA                        *
024700******************************************************************
024800 2200-BUSCAR-INDUSTRIA.
024900*
025000     MOVE CT-FACTOR-BASE          TO LN-RIE-INDUSTRY-FACTOR
025100*
025200     SET WS-TI-IDX TO 1
025300     SEARCH WS-TI-ENTRADA
025400         AT END
025500             CONTINUE
025600         WHEN WS-TI-NOMBRE (WS-TI-IDX) = LN-RIE-INDUSTRY
025700             MOVE WS-TI-FACTOR (WS-TI-IDX)
025800                                   TO LN-RIE-INDUSTRY-FACTOR
025900     END-SEARCH
026000*
026100     .
026200 2200-BUSCAR-INDUSTRIA-EXIT.
026300     EXIT.
026400******************************************************************
026500*                     2300-AJUSTE-LTV                            *
026600******************************************************************
026700 2300-AJUSTE-LTV.
026800*
026900     IF LN-RIE-LTV-PCT > ZERO
027000         IF LN-RIE-LTV-PCT > CT-LTV-CENTRO
027100             COMPUTE WS-AJUSTE-LTV ROUNDED =
027200                     (LN-RIE-LTV-PCT - CT-LTV-CENTRO) * 0.20
027300         ELSE
027400             IF LN-RIE-LTV-PCT < CT-LTV-CENTRO
027500                 COMPUTE WS-AJUSTE-LTV ROUNDED =
027600                     (CT-LTV-CENTRO - LN-RIE-LTV-PCT) * 0.10 * -1
027700             END-IF
027800         END-IF
027900     END-IF
028000*
028100     .
028200 2300-AJUSTE-LTV-EXIT.
028300     EXIT.
028400******************************************************************
028500*                   2400-AJUSTE-LIQUIDEZ                         *
028600******************************************************************
028700 2400-AJUSTE-LIQUIDEZ.
028800*
028900     IF LN-RIE-SALES-OMR > ZERO AND LN-RIE-WORKING-CAP-OMR > ZERO
029000         COMPUTE LN-RIE-WC-RATIO ROUNDED =
029100                 LN-RIE-WORKING-CAP-OMR / LN-RIE-SALES-OMR
029200*
029300         IF LN-RIE-WC-RATIO < CT-WC-PISO
029400             MOVE 5.00              TO WS-AJUSTE-LIQUIDEZ
029500         ELSE
029600             IF LN-RIE-WC-RATIO > CT-WC-TECHO
029700                 MOVE -3.00          TO WS-AJUSTE-LIQUIDEZ
029800             END-IF
029900         END-IF
030000     END-IF
030100*
030200     .
030300 2400-AJUSTE-LIQUIDEZ-EXIT.
030400     EXIT.
030500******************************************************************
030600*                          9000-FIN                              *
030700******************************************************************
030800 9000-FIN.
030900*
031000     MOVE '2000-PROCESO'        TO LN-RETC-PARRAFO
031100                                    OF LN-RIE-RETORNO
031200*
031300     .
031400 9000-FIN-EXIT.
031500     EXIT.
