000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: LNBP0030                                            *
000400*                                                                *
000500*  FECHA CREACION: 07/05/1986                                    *
000600*                                                                *
000700*  AUTOR: R.S. MATEO                                             *
000800*                                                                *
000900*  APLICACION: LN - LOAN BOOK BATCH PRICING                      *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE PD/LGD. A PARTIR DEL RIESGO COMPUESTO, *
001200*               LA ETAPA DE CLASIFICACION IFRS-9 Y EL LTV DEL    *
001300*               PRESTAMO, DEVUELVE LA PROBABILIDAD DE           *
001400*               INCUMPLIMIENTO (PD, EN PUNTOS BASICOS) Y LA      *
001500*               PERDIDA EN CASO DE INCUMPLIMIENTO (LGD, EN %).  *
001600*               ALIMENTA AL MOTOR DE PRICING (LNBP0040) Y AL    *
001700*               CALCULO DE PROV-RATE DEL PROGRAMA PRINCIPAL.     *
001800*                                                                *
001900******************************************************************
002000* HISTORIA DE CAMBIOS                                           *
002100* ------------------------------------------------------------- * CL860507
002200* 1986-05-07 RSM TKT-0152 CREACION DEL PROGRAMA.                  CL860507
002300* 1989-12-01 RSM TKT-0248 CORREGIDO EL MULTIPLICADOR DE ETAPA 3   CL891201
002400*            DE 8.00 A 10.00 SEGUN NORMATIVA DEL BANCO CENTRAL.   CL891201
002500* 1996-08-20 HAQ TKT-0455 TOPE DE PD-BPS A 9999.99 SEGUN          CL960820
002600*            NORMATIVA DE RIESGO DE CREDITO. TOPE DE LGD-PCT      CL960820
002700*            A 90.00 PARA PRESTAMOS EN ETAPA 3.                   CL960820
002800* 1999-01-11 NMA TKT-0512 REVISION Y2K - PROGRAMA NO MANEJA       CL990111
002900*            FECHAS, SIN CAMBIOS DE CODIGO REQUERIDOS.            CL990111
002950* 2000-11-15 NMA TKT-0531 AGREGADA TRAZA DE WS-PD-BASE BAJO        CL001115
002960*            UPSI-0 PARA DIAGNOSTICO DE AUDITORIA DE RIESGO.       CL001115
002970* 2006-01-17 HAQ TKT-0645 QUITADO EL NIVEL 01 REPETIDO ANTES DEL  CL060117
002980*            COPY DE LN-PDLGD-PARMS. AGREGADO 77 WS-VERSION-SW Y  CL060117
002990*            GO TO DE TOPE DE PD-BPS EN 2100-CALC-PD.             CL060117
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.     LNBP0030.
003400 AUTHOR.         R.S. MATEO.
003500 INSTALLATION.   FACTORIA SISTEMAS C.A. - BANCA INTERNACIONAL.
003600 DATE-WRITTEN.   07/05/1986.
003700 DATE-COMPILED.
003800 SECURITY.       CONFIDENCIAL - USO INTERNO DEL BANCO.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     CLASS LN-CLASE-NUMERICA   IS '0' THRU '9'
004600     UPSI-0 ON STATUS IS LN-TRAZA-ACTIVA
004700            OFF STATUS IS LN-TRAZA-INACTIVA.
004800*
004900 INPUT-OUTPUT SECTION.
005000******************************************************************
005100 DATA DIVISION.
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005350 77  WS-VERSION-SW                PIC X(01) VALUE 'N'.
005400******************************************************************
005500*                    AREA DE CONTANTES                           *
005600******************************************************************
005700 01  CT-CONTANTES.
005800     05  CT-PROGRAMA              PIC X(08)   VALUE 'LNBP0030'.
005900     05  CT-PD-BASE-FIJO          PIC 9(02)V9(02) VALUE 20.00.
006000     05  CT-PD-FACTOR-SCORE       PIC 9(01)V9(02) VALUE 6.00.
006100     05  CT-PD-TOPE               PIC 9(04)V9(02) VALUE 9999.99.
006200     05  CT-LGD-BASE              PIC 9(02)V9(02) VALUE 45.00.
006300     05  CT-LGD-PISO              PIC 9(02)V9(02) VALUE 25.00.
006400     05  CT-LGD-TECHO             PIC 9(02)V9(02) VALUE 75.00.
006500     05  CT-LGD-CENTRO-LTV        PIC 9(02)V9(02) VALUE 50.00.
006600     05  CT-LGD-RECARGO-ETAPA3    PIC 9(02)V9(02) VALUE 10.00.
006700     05  CT-LGD-TOPE-ETAPA3       PIC 9(02)V9(02) VALUE 90.00.
006800******************************************************************
006900*         TABLA DE MULTIPLICADORES DE ETAPA IFRS-9
007000******************************************************************
007100 01  WS-TABLA-ETAPA.
007200     05  WS-TE-ENTRADA OCCURS 3 TIMES
007300             INDEXED BY WS-TE-IDX.
007400         10  WS-TE-ETAPA          PIC 9(01).
007500         10  WS-TE-MULTIPLICADOR  PIC 9(02)V9(02).
007600 01  WS-TABLA-ETAPA-X REDEFINES WS-TABLA-ETAPA
007700                                 PIC X(12).
007800*
007900 01  WS-VALORES-ETAPA.
008000     05  FILLER PIC 9     VALUE 1.
008100     05  FILLER PIC 99V99 VALUE 1.00.
008200     05  FILLER PIC 9     VALUE 2.
008300     05  FILLER PIC 99V99 VALUE 3.00.
008400     05  FILLER PIC 9     VALUE 3.
008500     05  FILLER PIC 99V99 VALUE 10.00.
008600 01  WS-VALORES-ETAPA-X REDEFINES WS-VALORES-ETAPA
008700                                 PIC X(12).
008800******************************************************************
008900*               AREA DE VARIABLES AUXILIARES                     *
009000******************************************************************
009100 01  WS-PD-BASE                   PIC 9(04)V9(02).
009150*    WS-PD-BASE-X SE USA PARA MOSTRAR EL PD BASE EN LA TRAZA
009160*    DE DIAGNOSTICO CUANDO UPSI-0 ESTA ACTIVO (TKT-0455).
009170 01  WS-PD-BASE-X REDEFINES WS-PD-BASE
009180                                 PIC X(06).
009200 01  WS-PD-MULTIPLICADO           PIC 9(06)V9(04).
009300 01  WS-MULTIPLICADOR-ETAPA       PIC 9(02)V9(02).
009400 01  WS-LGD-CALCULADA             PIC S9(04)V9(02).
009500 01  WS-VECES-LLAMADA             PIC 9(05) COMP VALUE ZERO.
009600 01  WS-TABLA-LLENA-SW            PIC X(01) VALUE 'N'.
009700     88  WS-TABLA-LLENA                      VALUE 'S'.
009800*
009900 LINKAGE SECTION.
010000*
010200     COPY LNCPDLG.
010300******************************************************************
010400 PROCEDURE DIVISION USING LN-PDLGD-PARMS.
010500*
010600 MAINLINE.
010700*
010800     PERFORM 1000-INICIO
010900        THRU 1000-INICIO-EXIT
011000*
011100     PERFORM 2000-PROCESO
011200        THRU 2000-PROCESO-EXIT
011300*
011400     PERFORM 9000-FIN
011500        THRU 9000-FIN-EXIT
011600*
011700     GOBACK
011800     .
011900******************************************************************
012000*                         1000-INICIO                            *
012100******************************************************************
012200 1000-INICIO.
012300*
012400     ADD 1                       TO WS-VECES-LLAMADA
012500*
012600     IF NOT WS-TABLA-LLENA
012700         MOVE WS-VALORES-ETAPA-X      TO WS-TABLA-ETAPA-X
012800         SET WS-TABLA-LLENA           TO TRUE
012900     END-IF
013000*
013100     MOVE ZERO                   TO WS-PD-BASE
013200                                     WS-PD-MULTIPLICADO
013300                                     WS-LGD-CALCULADA
013400     MOVE 1.00                   TO WS-MULTIPLICADOR-ETAPA
013500     MOVE '00'                   TO LN-RETC-CODIGO
013600                                     OF LN-PDL-RETORNO
013700     MOVE CT-PROGRAMA            TO LN-RETC-PROGRAMA
013800                                     OF LN-PDL-RETORNO
013900*
014000     .
014100 1000-INICIO-EXIT.
014200     EXIT.
014300******************************************************************
014400*                        2000-PROCESO                            *
014500******************************************************************
014600 2000-PROCESO.
014700*
014800     PERFORM 2100-CALC-PD
014900        THRU 2100-CALC-PD-EXIT
015000*
015100     PERFORM 2200-CALC-LGD
015200        THRU 2200-CALC-LGD-EXIT
015300*
015400     .
015500 2000-PROCESO-EXIT.
015600     EXIT.
015700******************************************************************
015800*                       2100-CALC-PD                             *
015900******************************************************************
016000 2100-CALC-PD.
016100*
016200     COMPUTE WS-PD-BASE ROUNDED =
016250             CT-PD-BASE-FIJO +
016300             LN-PDL-RISK-SCORE * CT-PD-FACTOR-SCORE
016400*
016500     SET WS-TE-IDX TO 1
016600     SEARCH WS-TE-ENTRADA
016700         AT END
016800             MOVE 1.00                TO WS-MULTIPLICADOR-ETAPA
016900         WHEN WS-TE-ETAPA (WS-TE-IDX) = LN-PDL-STAGE
017000             MOVE WS-TE-MULTIPLICADOR (WS-TE-IDX)
017100                                       TO WS-MULTIPLICADOR-ETAPA
017200     END-SEARCH
017300*
017400     COMPUTE WS-PD-MULTIPLICADO ROUNDED =
017500             WS-PD-BASE * WS-MULTIPLICADOR-ETAPA
017600*
017700     IF WS-PD-MULTIPLICADO > CT-PD-TOPE
017800         MOVE CT-PD-TOPE             TO LN-PDL-PD-BPS
017850         GO TO 2100-CALC-PD-EXIT
017900     END-IF
018000     MOVE WS-PD-MULTIPLICADO         TO LN-PDL-PD-BPS
018200*
018300     .
018400 2100-CALC-PD-EXIT.
018500     EXIT.
018600******************************************************************
018700*                      2200-CALC-LGD                             *
018800******************************************************************
018900 2200-CALC-LGD.
019000*
019100     IF LN-PDL-LTV-PCT > ZERO
019200         COMPUTE WS-LGD-CALCULADA ROUNDED =
019300                 CT-LGD-PISO +
019400                 (LN-PDL-LTV-PCT - CT-LGD-CENTRO-LTV) * 0.50
019500*
019600         IF WS-LGD-CALCULADA < CT-LGD-PISO
019700             MOVE CT-LGD-PISO          TO WS-LGD-CALCULADA
019800         ELSE
019900             IF WS-LGD-CALCULADA > CT-LGD-TECHO
020000                 MOVE CT-LGD-TECHO     TO WS-LGD-CALCULADA
020100             END-IF
020200         END-IF
020300     ELSE
020400         MOVE CT-LGD-BASE              TO WS-LGD-CALCULADA
020500     END-IF
020600*
020700     IF LN-PDL-STAGE = 3
020800         ADD CT-LGD-RECARGO-ETAPA3     TO WS-LGD-CALCULADA
020900         IF WS-LGD-CALCULADA > CT-LGD-TOPE-ETAPA3
021000             MOVE CT-LGD-TOPE-ETAPA3    TO WS-LGD-CALCULADA
021100         END-IF
021200     END-IF
021300*
021400     MOVE WS-LGD-CALCULADA             TO LN-PDL-LGD-PCT
021500*
021600     .
021700 2200-CALC-LGD-EXIT.
021800     EXIT.
021900******************************************************************
022000*                          9000-FIN                              *
022100******************************************************************
022200 9000-FIN.
022300*
022400     MOVE '2000-PROCESO'        TO LN-RETC-PARRAFO
022500                                    OF LN-PDL-RETORNO
022600*
022700     .
022800 9000-FIN-EXIT.
022900     EXIT.
