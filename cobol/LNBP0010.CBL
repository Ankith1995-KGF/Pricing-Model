000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: LNBP0010                                            *
000400*                                                                *
000500*  FECHA CREACION: 14/06/1985                                    *
000600*                                                                *
000700*  AUTOR: R.S. MATEO                                             *
000800*                                                                *
000900*  APLICACION: LN - LOAN BOOK BATCH PRICING                      *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DEL LOTE DE VALORIZACION DEL *
001200*               LIBRO DE PRESTAMOS. LEE LOS PARAMETROS DE        *
001300*               MERCADO, LEE EL LIBRO DE PRESTAMOS SECUENCIAL,   *
001400*               VALIDA CADA PRESTAMO, INVOCA LOS MOTORES DE      *
001500*               RIESGO, ETIQUETA, PD/LGD Y PRICING, Y ESCRIBE    *
001600*               TRES REGISTROS DE RESULTADO POR PRESTAMO (UNO    *
001700*               POR BANDA DE PRESION COMPETITIVA LOW/MEDIUM/     *
001800*               HIGH), ADEMAS DEL REPORTE CON RUPTURA DE         *
001900*               CONTROL POR PRODUCTO Y TOTALES GENERALES.        *
002000*                                                                *
002100******************************************************************
002200* HISTORIA DE CAMBIOS                                           *
002300* ------------------------------------------------------------- * CL850614
002400* 1985-06-14 RSM TKT-0121 CREACION DEL PROGRAMA.                  CL850614
002500* 1986-03-18 RSM TKT-0149 AGREGADA LA RUPTURA DE CONTROL POR      CL860318
002600*            PRODUCTO Y LOS TOTALES GENERALES DEL REPORTE.        CL860318
002700* 1986-05-12 RSM TKT-0153 INTEGRADOS LOS MOTORES DE RIESGO,       CL860512
002800*            ETIQUETA, PD/LGD Y PRICING (LNBP0020/25/30/40).      CL860512
002900* 1991-11-19 HAQ TKT-0344 AMPLIADOS LOS CAMPOS DE CAPITAL DE      CL911119
003000*            TRABAJO Y VENTAS DEL LIBRO DE PRESTAMOS.             CL911119
003100* 1993-09-02 HAQ TKT-0390 AGREGADO EL OIBOR AL REGISTRO DE        CL930902
003200*            RESULTADO PARA TRAZABILIDAD DEL BENCHMARK.           CL930902
003300* 1999-02-22 NMA TKT-0512 REVISION Y2K - PROGRAMA NO MANEJA       CL990222
003400*            FECHAS DE CALENDARIO, SIN CAMBIOS DE CODIGO          CL990222
003500*            REQUERIDOS MAS ALLA DE ESTA REVISION.                CL990222
003600* 1999-02-22 NMA TKT-0513 VALIDADOS LOS RANGOS DE MALAA-SCORE,    CL990222
003700*            ETAPA IFRS-9 Y MONTO CERO COMO RECHAZO DE LOTE.      CL990222
003750* 2003-06-10 NMA TKT-0601 CORREGIDO EL ANCHO DE LA LINEA DE       CL030610
003760*            DETALLE DEL REPORTE, SOBRABA UN BYTE FRENTE A LA     CL030610
003770*            LONGITUD DEL REGISTRO DE SALIDA RPTFILE.             CL030610
003780* 2006-01-17 HAQ TKT-0645 QUITADO EL NIVEL 01 REPETIDO ANTES DE   CL060117
003790*            CADA COPY DE ENLACE (GENERABA NOMBRE DE DATO         CL060117
003795*            DUPLICADO). AGREGADO GO TO DE RECHAZO EN 2100.       CL060117
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000*
004100 PROGRAM-ID.     LNBP0010.
004200 AUTHOR.         R.S. MATEO.
004300 INSTALLATION.   FACTORIA SISTEMAS C.A. - BANCA INTERNACIONAL.
004400 DATE-WRITTEN.   14/06/1985.
004500 DATE-COMPILED.
004600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL BANCO.
004700******************************************************************
004800*                                                                *
004900*        E N V I R O N M E N T         D I V I S I O N           *
005000*                                                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SOURCE-COMPUTER.    IBM-370.
005700 OBJECT-COMPUTER.    IBM-370.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS LN-CLASE-ALFA      IS 'A' THRU 'Z'
006200     UPSI-0 ON STATUS IS LN-TRAZA-ACTIVA
006300            OFF STATUS IS LN-TRAZA-INACTIVA.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800     SELECT MARKET-FILE    ASSIGN TO LNMARKET
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FS-MARKET.
007100*
007200     SELECT LOANBOOK-FILE  ASSIGN TO LNLOANBK
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-FS-LOANBOOK.
007500*
007600     SELECT RESULTS-FILE   ASSIGN TO LNRESULT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-FS-RESULTS.
007900*
008000     SELECT RPTFILE        ASSIGN TO LNRPTFIL
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-FS-RPTFILE.
008300******************************************************************
008400*                                                                *
008500*                D A T A            D I V I S I O N              *
008600*                                                                *
008700******************************************************************
008800 DATA DIVISION.
008900******************************************************************
009000*                       FILE SECTION                             *
009100******************************************************************
009200 FILE SECTION.
009300*
009400 FD  MARKET-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY LNCMRKT.
009800*
009900 FD  LOANBOOK-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200     COPY LNCLOAN.
010300*
010400 FD  RESULTS-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F.
010700     COPY LNCRSLT.
010800*
010900 FD  RPTFILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORDING MODE IS F.
011200 01  RP-LINEA-REPORTE                PIC X(132).
011300******************************************************************
011400*                  WORKING-STORAGE SECTION                       *
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*                    AREA DE CONTANTES                           *
011900******************************************************************
012000 01  CT-CONTANTES.
012100     05  CT-PROGRAMA              PIC X(08) VALUE 'LNBP0010'.
012200******************************************************************
012300*                 CODIGOS DE ESTADO DE ARCHIVO                   *
012400******************************************************************
012500 01  WS-CODIGOS-STATUS.
012600     05  WS-FS-MARKET             PIC X(02).
012700     05  WS-FS-LOANBOOK           PIC X(02).
012800     05  WS-FS-RESULTS            PIC X(02).
012900     05  WS-FS-RPTFILE            PIC X(02).
013000     05  FILLER                   PIC X(08).
013100******************************************************************
013200*                 SWITCHES Y CONTADORES DE CONTROL
013300******************************************************************
013400 77  WS-EOF-LOANBOOK-SW          PIC X(01) VALUE 'N'.
013500     88  WS-EOF-LOANBOOK                   VALUE 'S'.
013600 77  WS-LOAN-VALIDO-SW           PIC X(01) VALUE 'S'.
013700     88  WS-LOAN-VALIDO                    VALUE 'S'.
013800     88  WS-LOAN-INVALIDO                   VALUE 'N'.
013900 77  WS-LINEAS-PAGINA            PIC 9(02) COMP VALUE ZERO.
014000******************************************************************
014100*                  COPIA DE TRABAJO DE MERCADO                   *
014200******************************************************************
014300 01  WS-MERCADO.
014400     05  WS-MKT-OIBOR-PCT         PIC 9(02)V9(02).
014500     05  WS-MKT-COF-PCT           PIC 9(02)V9(02).
014600     05  WS-MKT-OPEX-PCT          PIC 9(02)V9(02).
014700     05  FILLER                   PIC X(04).
014800******************************************************************
014900*                AREA DE VALORES DERIVADOS DEL PRESTAMO
015000******************************************************************
015100 01  WS-DERIVADOS.
015200     05  WS-PROV-RATE             PIC 9(01)V9(06).
015300     05  WS-NIM-PCT               PIC S9(03)V9(02).
015400     05  WS-FEES-PCT              PIC 9(01)V9(02).
015500     05  FILLER                   PIC X(06).
015600******************************************************************
015700*            TABLA DE BANDAS DE PRESION COMPETITIVA
015800******************************************************************
015900 01  WS-TABLA-BANDAS.
016000     05  WS-TB-ENTRADA OCCURS 3 TIMES
016100             INDEXED BY WS-TB-IDX.
016200         10  WS-TB-NOMBRE         PIC X(06).
016300 01  WS-TABLA-BANDAS-X REDEFINES WS-TABLA-BANDAS
016400                                 PIC X(18).
016500*
016600 01  WS-VALORES-BANDAS.
016700     05  FILLER PIC X(06) VALUE 'Low'.
016800     05  FILLER PIC X(06) VALUE 'Medium'.
016900     05  FILLER PIC X(06) VALUE 'High'.
017000 01  WS-VALORES-BANDAS-X REDEFINES WS-VALORES-BANDAS
017100                                 PIC X(18).
017200******************************************************************
017300*             AREAS DE TRAZA (DIAGNOSTICO, UPSI-0)
017400******************************************************************
017500 01  WS-TRAZA-SCORE               PIC 9(03).
017600 01  WS-TRAZA-SCORE-X REDEFINES WS-TRAZA-SCORE
017700                                 PIC X(03).
017800 01  WS-TRAZA-QUANTUM             PIC 9(09).
017900 01  WS-TRAZA-QUANTUM-X REDEFINES WS-TRAZA-QUANTUM
018000                                 PIC X(09).
018100******************************************************************
018200*          AREAS DE ENLACE DE LOS MOTORES DE CALCULO
018300******************************************************************
018500     COPY LNCRISK.
018700     COPY LNCLABL.
018900     COPY LNCPDLG.
019100     COPY LNCPRIC.
019200******************************************************************
019300*                ACUMULADORES DE CONTROL Y TOTALES
019400******************************************************************
019600     COPY LNCTOTS.
019700******************************************************************
019800*                    LINEAS DE IMPRESION DEL REPORTE
019900******************************************************************
020000 01  WS-LINEA-TITULO.
020100     05  FILLER                   PIC X(01) VALUE SPACE.
020200     05  WL-TITULO                PIC X(90) VALUE
020300         'FACTORIA SISTEMAS C.A. - REPORTE DE PRICING DEL LIBRO DE
020400-        'PRESTAMOS - LNBP0010'.
020500     05  FILLER                   PIC X(41) VALUE SPACES.
020600*
020700 01  WS-LINEA-PARAMETROS.
020800     05  FILLER                   PIC X(01) VALUE SPACE.
020900     05  FILLER                   PIC X(22) VALUE
021000         'PARAMETROS DE MERCADO'.
021100     05  FILLER                   PIC X(02) VALUE SPACES.
021200     05  FILLER                   PIC X(06) VALUE 'OIBOR='.
021300     05  LP-OIBOR                 PIC ZZ9.99.
021400     05  FILLER                   PIC X(03) VALUE SPACES.
021500     05  FILLER                   PIC X(04) VALUE 'COF='.
021600     05  LP-COF                   PIC ZZ9.99.
021700     05  FILLER                   PIC X(03) VALUE SPACES.
021800     05  FILLER                   PIC X(05) VALUE 'OPEX='.
021900     05  LP-OPEX                  PIC ZZ9.99.
022000     05  FILLER                   PIC X(68) VALUE SPACES.
022100*
022200 01  WS-LINEA-ENCABEZADOS.
022300     05  FILLER                   PIC X(01) VALUE SPACE.
022400     05  FILLER                   PIC X(10) VALUE 'LOAN-ID'.
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600     05  FILLER                   PIC X(20) VALUE 'PRODUCT'.
022700     05  FILLER                   PIC X(08) VALUE 'BUCKET'.
022800     05  FILLER                   PIC X(02) VALUE SPACES.
022900     05  FILLER                   PIC X(06) VALUE 'RISK'.
023000     05  FILLER                   PIC X(02) VALUE SPACES.
023100     05  FILLER                   PIC X(10) VALUE 'LABEL'.
023200     05  FILLER                   PIC X(02) VALUE SPACES.
023300     05  FILLER                   PIC X(08) VALUE 'PD-BPS'.
023400     05  FILLER                   PIC X(02) VALUE SPACES.
023500     05  FILLER                   PIC X(07) VALUE 'LGD-%'.
023600     05  FILLER                   PIC X(02) VALUE SPACES.
023700     05  FILLER                   PIC X(07) VALUE 'REP-%'.
023800     05  FILLER                   PIC X(02) VALUE SPACES.
023900     05  FILLER                   PIC X(07) VALUE 'FEES-%'.
024000     05  FILLER                   PIC X(02) VALUE SPACES.
024100     05  FILLER                   PIC X(07) VALUE 'NIM-%'.
024200     05  FILLER                   PIC X(25) VALUE SPACES.
024300*
024400 01  WS-LINEA-DETALLE.
024500     05  FILLER                   PIC X(01) VALUE SPACE.
024600     05  LD-LOAN-ID               PIC X(10).
024700     05  FILLER                   PIC X(02) VALUE SPACES.
024800     05  LD-PRODUCT               PIC X(20).
024900     05  LD-BUCKET                PIC X(06).
025000     05  FILLER                   PIC X(04) VALUE SPACES.
025100     05  LD-RISK-SCORE            PIC ZZ9.99.
025200     05  FILLER                   PIC X(03) VALUE SPACES.
025300     05  LD-RISK-LABEL            PIC X(10).
025400     05  FILLER                   PIC X(02) VALUE SPACES.
025500     05  LD-PD-BPS                PIC ZZZ9.99.
025600     05  FILLER                   PIC X(02) VALUE SPACES.
025700     05  LD-LGD-PCT               PIC ZZ9.99.
025800     05  FILLER                   PIC X(02) VALUE SPACES.
025900     05  LD-REP-RATE              PIC -ZZ9.99.
026000     05  FILLER                   PIC X(02) VALUE SPACES.
026100     05  LD-FEES-PCT              PIC Z9.99.
026200     05  FILLER                   PIC X(02) VALUE SPACES.
026300     05  LD-NIM-PCT               PIC -ZZ9.99.
026400     05  FILLER                   PIC X(28) VALUE SPACES.
026500*
026600 01  WS-LINEA-PRODUCTO.
026700     05  FILLER                   PIC X(01) VALUE SPACE.
026800     05  FILLER                   PIC X(10) VALUE '** TOTAL'.
026900     05  LPR-PRODUCTO             PIC X(20).
027000     05  FILLER                   PIC X(02) VALUE SPACES.
027100     05  FILLER                   PIC X(08) VALUE 'PREST.='.
027200     05  LPR-CONTADOR             PIC ZZZ,ZZ9.
027300     05  FILLER                   PIC X(02) VALUE SPACES.
027400     05  FILLER                   PIC X(06) VALUE 'MONTO='.
027500     05  LPR-QUANTUM              PIC ZZZ,ZZZ,ZZ9.
027600     05  FILLER                   PIC X(02) VALUE SPACES.
027700     05  FILLER                   PIC X(10) VALUE 'TASA PROM='.
027800     05  LPR-TASA-PROM            PIC -ZZ9.99.
027900     05  FILLER                   PIC X(02) VALUE SPACES.
028000     05  FILLER                   PIC X(09) VALUE 'NIM PROM='.
028100     05  LPR-NIM-PROM             PIC -ZZ9.99.
028200     05  FILLER                   PIC X(28) VALUE SPACES.
028300*
028400 01  WS-LINEA-TOTALES-GRALES.
028500     05  FILLER                   PIC X(01) VALUE SPACE.
028600     05  FILLER                   PIC X(22) VALUE
028700         'TOTALES GENERALES DEL'.
028800     05  FILLER                   PIC X(10) VALUE ' PROCESO'.
028900     05  FILLER                   PIC X(02) VALUE SPACES.
029000     05  FILLER                   PIC X(10) VALUE 'LEIDOS='.
029100     05  LTG-LEIDOS               PIC ZZZ,ZZ9.
029200     05  FILLER                   PIC X(02) VALUE SPACES.
029300     05  FILLER                   PIC X(12) VALUE 'RECHAZADOS='.
029400     05  LTG-RECHAZADOS           PIC ZZZ,ZZ9.
029500     05  FILLER                   PIC X(02) VALUE SPACES.
029600     05  FILLER                   PIC X(12) VALUE 'ESCRITOS='.
029700     05  LTG-ESCRITOS             PIC ZZZ,ZZ9.
029800     05  FILLER                   PIC X(38) VALUE SPACES.
029900*
030000 01  WS-LINEA-TOTALES-MONTO.
030100     05  FILLER                   PIC X(01) VALUE SPACE.
030200     05  FILLER                   PIC X(14) VALUE 'MONTO TOTAL='.
030300     05  LTM-QUANTUM              PIC ZZZ,ZZZ,ZZZ,ZZ9.
030400     05  FILLER                   PIC X(02) VALUE SPACES.
030500     05  FILLER                  PIC X(16) VALUE 'TASA PROM MED='.
030600     05  LTM-TASA-PROM            PIC -ZZ9.99.
030700     05  FILLER                   PIC X(02) VALUE SPACES.
030800     05  FILLER                   PIC X(16) VALUE 'NIM PROM MED='.
030900     05  LTM-NIM-PROM             PIC -ZZ9.99.
031000     05  FILLER                   PIC X(52) VALUE SPACES.
031100******************************************************************
031200*                                                                *
031300*           P R O C E D U R E      D I V I S I O N               *
031400*                                                                *
031500******************************************************************
031600 PROCEDURE DIVISION.
031700*
031800 MAINLINE.
031900*
032000     PERFORM 1000-INICIO
032100        THRU 1000-INICIO-EXIT
032200*
032300     PERFORM 2000-PROCESO
032400        THRU 2000-PROCESO-EXIT
032500        UNTIL WS-EOF-LOANBOOK
032600*
032700     PERFORM 6000-FIN
032800        THRU 6000-FIN-EXIT
032900*
033000     GOBACK
033100     .
033200******************************************************************
033300*                         1000-INICIO                            *
033400******************************************************************
033500 1000-INICIO.
033600*
033700     OPEN INPUT  MARKET-FILE
033800                 LOANBOOK-FILE
033900          OUTPUT RESULTS-FILE
034000                 RPTFILE
034100*
034200     INITIALIZE LN-TOTALES
034300*
034400     MOVE WS-VALORES-BANDAS-X     TO WS-TABLA-BANDAS-X
034500*
034600     PERFORM 1100-LEER-PARAMETROS
034700        THRU 1100-LEER-PARAMETROS-EXIT
034800*
034900     PERFORM 1200-IMPRIME-CABECERA
035000        THRU 1200-IMPRIME-CABECERA-EXIT
035100*
035200     PERFORM 1300-LEER-PRESTAMO
035300        THRU 1300-LEER-PRESTAMO-EXIT
035400*
035500     .
035600 1000-INICIO-EXIT.
035700     EXIT.
035800******************************************************************
035900*                   1100-LEER-PARAMETROS                         *
036000******************************************************************
036100 1100-LEER-PARAMETROS.
036200*
036300     READ MARKET-FILE
036400         AT END
036500             DISPLAY 'LNBP0010 - ARCHIVO DE PARAMETROS DE '
036600                     'MERCADO SIN REGISTROS - ABORTA LA CORRIDA'
036700             MOVE 16                  TO RETURN-CODE
036800             CLOSE MARKET-FILE LOANBOOK-FILE RESULTS-FILE RPTFILE
036900             STOP RUN
037000     END-READ
037100*
037200     MOVE LN-OIBOR-PCT             TO WS-MKT-OIBOR-PCT
037300     MOVE LN-COF-PCT               TO WS-MKT-COF-PCT
037400     MOVE LN-OPEX-PCT              TO WS-MKT-OPEX-PCT
037500*
037600     .
037700 1100-LEER-PARAMETROS-EXIT.
037800     EXIT.
037900******************************************************************
038000*                  1200-IMPRIME-CABECERA                         *
038100******************************************************************
038200 1200-IMPRIME-CABECERA.
038300*
038400     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TITULO
038500         AFTER ADVANCING C01
038600*
038700     MOVE WS-MKT-OIBOR-PCT         TO LP-OIBOR
038800     MOVE WS-MKT-COF-PCT           TO LP-COF
038900     MOVE WS-MKT-OPEX-PCT          TO LP-OPEX
039000     WRITE RP-LINEA-REPORTE FROM WS-LINEA-PARAMETROS
039100         AFTER ADVANCING 2 LINES
039200*
039300     WRITE RP-LINEA-REPORTE FROM WS-LINEA-ENCABEZADOS
039400         AFTER ADVANCING 2 LINES
039500*
039600     .
039700 1200-IMPRIME-CABECERA-EXIT.
039800     EXIT.
039900******************************************************************
040000*                    1300-LEER-PRESTAMO                          *
040100******************************************************************
040200 1300-LEER-PRESTAMO.
040300*
040400     READ LOANBOOK-FILE
040500         AT END
040600             SET WS-EOF-LOANBOOK     TO TRUE
040700         NOT AT END
040800             ADD 1                   TO LN-TOT-PRESTAMOS-LEIDOS
040900     END-READ
041000*
041100     .
041200 1300-LEER-PRESTAMO-EXIT.
041300     EXIT.
041400******************************************************************
041500*                        2000-PROCESO                            *
041600******************************************************************
041700 2000-PROCESO.
041800*
041900     PERFORM 2100-VALIDAR-PRESTAMO
042000        THRU 2100-VALIDAR-PRESTAMO-EXIT
042100*
042200     IF WS-LOAN-VALIDO
042300         PERFORM 2200-RUPTURA-PRODUCTO
042400            THRU 2200-RUPTURA-PRODUCTO-EXIT
042500*
042600         PERFORM 2300-CALC-RIESGO
042700            THRU 2300-CALC-RIESGO-EXIT
042800*
042900         PERFORM 2350-CALC-COMISION
043000            THRU 2350-CALC-COMISION-EXIT
043100*
043200         PERFORM 2400-CALC-PDLGD
043300            THRU 2400-CALC-PDLGD-EXIT
043400*
043500         PERFORM 2500-PROCESA-BANDAS
043600            THRU 2500-PROCESA-BANDAS-EXIT
043700     ELSE
043800         ADD 1                     TO LN-TOT-PRESTAMOS-RECHAZADOS
043900     END-IF
044000*
044100     PERFORM 1300-LEER-PRESTAMO
044200        THRU 1300-LEER-PRESTAMO-EXIT
044300*
044400     .
044500 2000-PROCESO-EXIT.
044600     EXIT.
044700******************************************************************
044800*                 2100-VALIDAR-PRESTAMO                          *
044900******************************************************************
045000 2100-VALIDAR-PRESTAMO.
045100*
045200     SET WS-LOAN-VALIDO           TO TRUE
045300*
045400     IF LN-MALAA-SCORE < 300 OR LN-MALAA-SCORE > 900
045500         SET WS-LOAN-INVALIDO      TO TRUE
045550         GO TO 2100-VALIDAR-PRESTAMO-EXIT
045600     END-IF
045700*
045800     IF LN-STAGE < 1 OR LN-STAGE > 3
045900         SET WS-LOAN-INVALIDO      TO TRUE
045950         GO TO 2100-VALIDAR-PRESTAMO-EXIT
046000     END-IF
046100*
046200     IF LN-LOAN-QUANTUM-OMR = ZERO
046300         SET WS-LOAN-INVALIDO      TO TRUE
046400     END-IF
046500*
046600     .
046700 2100-VALIDAR-PRESTAMO-EXIT.
046800     EXIT.
046900******************************************************************
047000*                 2200-RUPTURA-PRODUCTO                          *
047100******************************************************************
047200 2200-RUPTURA-PRODUCTO.
047300*
047400     IF LN-TOT-PRODUCTO-ACTUAL NOT = SPACES
047500        AND LN-TOT-PRODUCTO-ACTUAL NOT = LN-PRODUCT
047600         PERFORM 2850-IMPRIME-PRODUCTO
047700            THRU 2850-IMPRIME-PRODUCTO-EXIT
047800         MOVE ZERO                 TO LN-TOT-PRD-CONTADOR
047900                                       LN-TOT-PRD-QUANTUM
048000                                       LN-TOT-PRD-SUMA-TASA
048100                                       LN-TOT-PRD-SUMA-NIM
048200     END-IF
048300*
048400     MOVE LN-PRODUCT               TO LN-TOT-PRODUCTO-ACTUAL
048500*
048600     .
048700 2200-RUPTURA-PRODUCTO-EXIT.
048800     EXIT.
048900******************************************************************
049000*                   2300-CALC-RIESGO                             *
049100******************************************************************
049200 2300-CALC-RIESGO.
049300*
049400     MOVE LN-PRODUCT               TO LN-RIE-PRODUCT
049500     MOVE LN-INDUSTRY              TO LN-RIE-INDUSTRY
049600     MOVE LN-MALAA-SCORE           TO LN-RIE-MALAA-SCORE
049700     MOVE LN-LTV-PCT               TO LN-RIE-LTV-PCT
049800     MOVE LN-WORKING-CAP-OMR       TO LN-RIE-WORKING-CAP-OMR
049900     MOVE LN-SALES-OMR             TO LN-RIE-SALES-OMR
050000*
050100     CALL 'LNBP0020' USING LN-RISK-PARMS
050200*
050300     MOVE LN-MALAA-SCORE           TO LN-LBL-MALAA-SCORE
050400*
050500     CALL 'LNBP0025' USING LN-LABEL-PARMS
050600*
050700     MOVE LN-RIE-RISK-SCORE        TO WS-TRAZA-SCORE
050800*
050900     .
051000 2300-CALC-RIESGO-EXIT.
051100     EXIT.
051200******************************************************************
051300*                  2350-CALC-COMISION                            *
051400******************************************************************
051500 2350-CALC-COMISION.
051600*
051700*    TARIFA DE COMISION DEL 0.40% PARA LAS LINEAS DE NEGOCIO     *
051800*    DE COMERCIO Y CAPITAL DE TRABAJO (VERBATIM DEL ORIGINAL).   *
051900     EVALUATE LN-PRODUCT
052000         WHEN 'Supply Chain Finance'
052100         WHEN 'Vendor Finance'
052200         WHEN 'Working Capital'
052300         WHEN 'Export Finance'
052400             MOVE 0.40                TO WS-FEES-PCT
052500         WHEN OTHER
052600             MOVE 0.00                TO WS-FEES-PCT
052700     END-EVALUATE
052800*
052900     .
053000 2350-CALC-COMISION-EXIT.
053100     EXIT.
053200******************************************************************
053300*                   2400-CALC-PDLGD                              *
053400******************************************************************
053500 2400-CALC-PDLGD.
053600*
053700     MOVE LN-RIE-RISK-SCORE        TO LN-PDL-RISK-SCORE
053800     MOVE LN-STAGE                 TO LN-PDL-STAGE
053900     MOVE LN-LTV-PCT               TO LN-PDL-LTV-PCT
054000*
054100     CALL 'LNBP0030' USING LN-PDLGD-PARMS
054200*
054300     .
054400 2400-CALC-PDLGD-EXIT.
054500     EXIT.
054600******************************************************************
054700*                 2500-PROCESA-BANDAS                            *
054800******************************************************************
054900 2500-PROCESA-BANDAS.
055000*
055100     PERFORM 2510-PROCESA-UNA-BANDA
055200        THRU 2510-PROCESA-UNA-BANDA-EXIT
055300        VARYING WS-TB-IDX FROM 1 BY 1 UNTIL WS-TB-IDX > 3
055400*
055500     .
055600 2500-PROCESA-BANDAS-EXIT.
055700     EXIT.
055800******************************************************************
055900*                2510-PROCESA-UNA-BANDA                          *
056000******************************************************************
056100 2510-PROCESA-UNA-BANDA.
056200*
056300     MOVE WS-TB-NOMBRE (WS-TB-IDX) TO LN-PRI-BUCKET
056400     MOVE WS-MKT-OIBOR-PCT         TO LN-PRI-OIBOR-PCT
056500     MOVE WS-MKT-COF-PCT           TO LN-PRI-COF-PCT
056600     MOVE WS-MKT-OPEX-PCT          TO LN-PRI-OPEX-PCT
056700     MOVE LN-LBL-RISK-LABEL        TO LN-PRI-RISK-LABEL
056800     MOVE LN-RIE-RISK-SCORE        TO LN-PRI-RISK-SCORE
056900*
057000     CALL 'LNBP0040' USING LN-PRICE-PARMS
057100*
057200     COMPUTE WS-PROV-RATE ROUNDED =
057300             (LN-PDL-PD-BPS * LN-PDL-LGD-PCT) / 10000
057400*
057500     COMPUTE WS-NIM-PCT ROUNDED =
057600             LN-PRI-REP-RATE + WS-FEES-PCT -
057700             (WS-MKT-COF-PCT + WS-PROV-RATE * 100 +
057800              WS-MKT-OPEX-PCT)
057900*
058000     PERFORM 2600-ESCRIBIR-RESULTADO
058100        THRU 2600-ESCRIBIR-RESULTADO-EXIT
058200*
058300     PERFORM 2950-IMPRIME-DETALLE
058400        THRU 2950-IMPRIME-DETALLE-EXIT
058500*
058600     IF WS-TB-NOMBRE (WS-TB-IDX) = 'Medium'
058700         PERFORM 2700-ACUMULA-TOTALES
058800            THRU 2700-ACUMULA-TOTALES-EXIT
058900     END-IF
059000*
059100     .
059200 2510-PROCESA-UNA-BANDA-EXIT.
059300     EXIT.
059400******************************************************************
059500*               2600-ESCRIBIR-RESULTADO                          *
059600******************************************************************
059700 2600-ESCRIBIR-RESULTADO.
059800*
059900     MOVE LN-LOAN-ID                TO LN-RES-LOAN-ID
060000     MOVE WS-TB-NOMBRE (WS-TB-IDX)   TO LN-RES-BUCKET
060100     MOVE LN-RIE-RISK-SCORE          TO LN-RES-RISK-SCORE
060200     MOVE LN-RIE-PRODUCT-FACTOR      TO LN-RES-PRODUCT-FACTOR
060300     MOVE LN-RIE-INDUSTRY-FACTOR     TO LN-RES-INDUSTRY-FACTOR
060400     MOVE LN-LBL-RISK-LABEL          TO LN-RES-RISK-LABEL
060500     MOVE LN-PDL-PD-BPS              TO LN-RES-PD-BPS
060600     MOVE LN-PDL-LGD-PCT             TO LN-RES-LGD-PCT
060700     MOVE WS-PROV-RATE               TO LN-RES-PROV-RATE
060800     MOVE LN-PRI-REP-RATE            TO LN-RES-REP-RATE
060900     MOVE WS-FEES-PCT                TO LN-RES-FEES-PCT
061000     MOVE WS-NIM-PCT                 TO LN-RES-NIM-PCT
061100     MOVE WS-MKT-OIBOR-PCT           TO LN-RES-OIBOR-PCT
061200*
061300     WRITE LN-RESULT-REC
061400*
061500     ADD 1                           TO LN-TOT-RESULTADOS-ESCRITOS
061600*
061700     .
061800 2600-ESCRIBIR-RESULTADO-EXIT.
061900     EXIT.
062000******************************************************************
062100*                2700-ACUMULA-TOTALES                            *
062200******************************************************************
062300 2700-ACUMULA-TOTALES.
062400*
062500     ADD 1                     TO LN-TOT-PRD-CONTADOR
062600                                   LN-TOT-GRAL-CONTADOR-MED
062700*
062800     ADD LN-LOAN-QUANTUM-OMR   TO LN-TOT-PRD-QUANTUM
062900                                   LN-TOT-GRAL-QUANTUM
063000*
063100     ADD LN-PRI-REP-RATE       TO LN-TOT-PRD-SUMA-TASA
063200                                   LN-TOT-GRAL-SUMA-TASA
063300*
063400     ADD WS-NIM-PCT            TO LN-TOT-PRD-SUMA-NIM
063500                                   LN-TOT-GRAL-SUMA-NIM
063600*
063700     .
063800 2700-ACUMULA-TOTALES-EXIT.
063900     EXIT.
064000******************************************************************
064100*                2850-IMPRIME-PRODUCTO                           *
064200******************************************************************
064300 2850-IMPRIME-PRODUCTO.
064400*
064500     MOVE LN-TOT-PRODUCTO-ACTUAL   TO LPR-PRODUCTO
064600     MOVE LN-TOT-PRD-CONTADOR      TO LPR-CONTADOR
064700     MOVE LN-TOT-PRD-QUANTUM       TO LPR-QUANTUM
064800*
064900     IF LN-TOT-PRD-CONTADOR = ZERO
065000         MOVE ZERO                   TO LPR-TASA-PROM
065100                                        LPR-NIM-PROM
065200     ELSE
065300         COMPUTE LPR-TASA-PROM ROUNDED =
065400                 LN-TOT-PRD-SUMA-TASA / LN-TOT-PRD-CONTADOR
065500         COMPUTE LPR-NIM-PROM ROUNDED =
065600                 LN-TOT-PRD-SUMA-NIM / LN-TOT-PRD-CONTADOR
065700     END-IF
065800*
065900     WRITE RP-LINEA-REPORTE FROM WS-LINEA-PRODUCTO
066000         AFTER ADVANCING 2 LINES
066100*
066200     .
066300 2850-IMPRIME-PRODUCTO-EXIT.
066400     EXIT.
066500******************************************************************
066600*                2950-IMPRIME-DETALLE                            *
066700******************************************************************
066800 2950-IMPRIME-DETALLE.
066900*
067000     MOVE LN-LOAN-ID                TO LD-LOAN-ID
067100     MOVE LN-PRODUCT                TO LD-PRODUCT
067200     MOVE WS-TB-NOMBRE (WS-TB-IDX)   TO LD-BUCKET
067300     MOVE LN-RIE-RISK-SCORE          TO LD-RISK-SCORE
067400     MOVE LN-LBL-RISK-LABEL          TO LD-RISK-LABEL
067500     MOVE LN-PDL-PD-BPS              TO LD-PD-BPS
067600     MOVE LN-PDL-LGD-PCT             TO LD-LGD-PCT
067700     MOVE LN-PRI-REP-RATE            TO LD-REP-RATE
067800     MOVE WS-FEES-PCT                TO LD-FEES-PCT
067900     MOVE WS-NIM-PCT                 TO LD-NIM-PCT
068000*
068100     WRITE RP-LINEA-REPORTE FROM WS-LINEA-DETALLE
068200         AFTER ADVANCING 1 LINE
068300*
068400     .
068500 2950-IMPRIME-DETALLE-EXIT.
068600     EXIT.
068700******************************************************************
068800*                          6000-FIN                              *
068900******************************************************************
069000 6000-FIN.
069100*
069200     IF LN-TOT-PRODUCTO-ACTUAL NOT = SPACES
069300         PERFORM 2850-IMPRIME-PRODUCTO
069400            THRU 2850-IMPRIME-PRODUCTO-EXIT
069500     END-IF
069600*
069700     PERFORM 6100-TOTALES-FINALES
069800        THRU 6100-TOTALES-FINALES-EXIT
069900*
070000     CLOSE MARKET-FILE
070100           LOANBOOK-FILE
070200           RESULTS-FILE
070300           RPTFILE
070400*
070500     .
070600 6000-FIN-EXIT.
070700     EXIT.
070800******************************************************************
070900*                 6100-TOTALES-FINALES                           *
071000******************************************************************
071100 6100-TOTALES-FINALES.
071200*
071300     MOVE LN-TOT-PRESTAMOS-LEIDOS      TO LTG-LEIDOS
071400     MOVE LN-TOT-PRESTAMOS-RECHAZADOS  TO LTG-RECHAZADOS
071500     MOVE LN-TOT-RESULTADOS-ESCRITOS   TO LTG-ESCRITOS
071600*
071700     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TOTALES-GRALES
071800         AFTER ADVANCING 2 LINES
071900*
072000     MOVE LN-TOT-GRAL-QUANTUM          TO LTM-QUANTUM
072100*
072200     IF LN-TOT-GRAL-CONTADOR-MED = ZERO
072300         MOVE ZERO                       TO LTM-TASA-PROM
072400                                             LTM-NIM-PROM
072500     ELSE
072600         COMPUTE LTM-TASA-PROM ROUNDED =
072700                 LN-TOT-GRAL-SUMA-TASA / LN-TOT-GRAL-CONTADOR-MED
072800         COMPUTE LTM-NIM-PROM ROUNDED =
072900                 LN-TOT-GRAL-SUMA-NIM / LN-TOT-GRAL-CONTADOR-MED
073000     END-IF
073100*
073200     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TOTALES-MONTO
073300         AFTER ADVANCING 1 LINE
073400*
073500     .
073600 6100-TOTALES-FINALES-EXIT.
073700     EXIT.
