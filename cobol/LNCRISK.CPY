000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCRISK                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: AREA DE ENLACE DEL MOTOR DE FACTORES DE RIESGO   *
000800*               (LNBP0020). EL PROGRAMA LLAMANTE CARGA LOS      *
000900*               DATOS DE ENTRADA Y LNBP0020 DEVUELVE EL RIESGO  *
001000*               COMPUESTO Y LOS FACTORES DE PRODUCTO/INDUSTRIA. *
001100*                                                                *
001200*  HISTORIA DE CAMBIOS:                                         *
001300*  1986-04-30 RSM TKT-0150 CREACION DEL MIEMBRO.                 *
001400*  1994-02-11 HAQ TKT-0402 AGREGADO WS-RIE-WC-RATIO AL AREA DE   *
001500*             SALIDA PARA SOPORTE DE AUDITORIA.                 *
001550*  2001-10-04 HAQ TKT-0559 REVISADA EL AREA DE ENLACE CON LA     *
001560*             GERENCIA DE RIESGO, SIN CAMBIOS DE LAYOUT.         *
001600******************************************************************
001700 01  LN-RISK-PARMS.
001800     03  LN-RIE-ENTRADA.
001900         05  LN-RIE-PRODUCT          PIC X(20).
002000         05  LN-RIE-INDUSTRY         PIC X(20).
002100         05  LN-RIE-MALAA-SCORE      PIC 9(03).
002200         05  LN-RIE-LTV-PCT          PIC 9(03)V9(02).
002300         05  LN-RIE-WORKING-CAP-OMR  PIC 9(09).
002400         05  LN-RIE-SALES-OMR        PIC 9(09).
002500     03  LN-RIE-SALIDA.
002600         05  LN-RIE-RISK-SCORE       PIC 9(03)V9(02).
002700         05  LN-RIE-PRODUCT-FACTOR   PIC 9(01)V9(02).
002800         05  LN-RIE-INDUSTRY-FACTOR  PIC 9(01)V9(02).
002900         05  LN-RIE-WC-RATIO         PIC 9(01)V9(04).
003000     03  FILLER                      PIC X(04).
003100     03  LN-RIE-RETORNO.
003200         COPY LNCRETC.
