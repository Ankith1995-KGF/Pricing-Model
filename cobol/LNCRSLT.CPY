000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: LNCRSLT                                          *
000400*                                                                *
000500*  APLICACION: LN (LOAN BOOK BATCH PRICING)                      *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE RESULTADO DE PRICING,     *
000800*               UNO POR PRESTAMO Y POR BANDA (LOW/MEDIUM/HIGH). *
000900*                                                                *
001000*  HISTORIA DE CAMBIOS:                                         *
001100*  1985-06-14 RSM TKT-0121 CREACION DEL MIEMBRO.                *
001200*  1993-09-02 HAQ TKT-0390 AGREGADO OIBOR-PCT AL FINAL DEL       *
001300*             REGISTRO PARA TRAZABILIDAD DEL BENCHMARK USADO.  *
001400*  1999-02-22 NMA TKT-0512 REVISION Y2K - SIN IMPACTO.           *
001450*  2003-06-10 NMA TKT-0601 CONFIRMADA LA LONGITUD DEL REGISTRO   *
001460*             CONTRA LA LINEA DE DETALLE DEL REPORTE LNBP0010.   *
001500******************************************************************
001600 01  LN-RESULT-REC.
001700     03  LN-RES-LOAN-ID          PIC X(10).
001800     03  LN-RES-BUCKET           PIC X(06).
001900     03  LN-RES-RISK-SCORE       PIC 9(03)V9(02).
002000     03  LN-RES-PRODUCT-FACTOR   PIC 9(01)V9(02).
002100     03  LN-RES-INDUSTRY-FACTOR  PIC 9(01)V9(02).
002200     03  LN-RES-RISK-LABEL       PIC X(10).
002300     03  LN-RES-PD-BPS           PIC 9(04)V9(02).
002400     03  LN-RES-LGD-PCT          PIC 9(03)V9(02).
002500     03  LN-RES-PROV-RATE        PIC 9(01)V9(06).
002600     03  LN-RES-REP-RATE         PIC S9(03)V9(02).
002700     03  LN-RES-FEES-PCT         PIC 9(01)V9(02).
002800     03  LN-RES-NIM-PCT          PIC S9(03)V9(02).
002900     03  LN-RES-OIBOR-PCT        PIC 9(02)V9(02).
003000     03  FILLER                  PIC X(10).
