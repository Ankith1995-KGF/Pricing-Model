000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: LNBP0025                                            *
000400*                                                                *
000500*  FECHA CREACION: 02/05/1986                                    *
000600*                                                                *
000700*  AUTOR: R.S. MATEO                                             *
000800*                                                                *
000900*  APLICACION: LN - LOAN BOOK BATCH PRICING                      *
001000*                                                                *
001100*  DESCRIPCION: MAPEADOR DE ETIQUETA DE RIESGO. RECIBE EL       *
001200*               MALAA-SCORE DEL PRESTATARIO Y DEVUELVE LA       *
001300*               ETIQUETA DE GRADO DE RIESGO (LOW/MEDIUM/HIGH/   *
001400*               VERY HIGH) QUE USA EL MOTOR DE PRICING PARA     *
001500*               SELECCIONAR EL SPREAD DE RIESGO.                *
001600*                                                                *
001700******************************************************************
001800* HISTORIA DE CAMBIOS                                           *
001900* ------------------------------------------------------------- * CL860502
002000* 1986-05-02 RSM TKT-0151 CREACION DEL PROGRAMA.                  CL860502
002100* 1986-11-03 RSM TKT-0163 AJUSTADO EL CORTE MEDIUM/HIGH DE 640    CL861103
002200*            A 650 PARA ALINEAR CON LA TABLA DE RIESGO.           CL861103
002300* 1991-02-18 HAQ TKT-0339 AGREGADO CONTADOR DE INVOCACIONES       CL910218
002400*            PARA DIAGNOSTICO DE VOLUMEN DEL LOTE.                CL910218
002500* 1999-01-07 NMA TKT-0512 REVISION Y2K - PROGRAMA NO MANEJA       CL990107
002600*            FECHAS, SIN CAMBIOS DE CODIGO REQUERIDOS.            CL990107
002650* 2002-05-29 HAQ TKT-0571 REVISADOS LOS CORTES DE ETIQUETA CON     CL020529
002660*            LA GERENCIA DE RIESGO, SIN CAMBIOS DE VALORES.        CL020529
002670* 2006-01-17 HAQ TKT-0645 QUITADO EL NIVEL 01 REPETIDO ANTES DEL  CL060117
002680*            COPY DE LN-LABEL-PARMS. AGREGADO 77 WS-VERSION-SW Y  CL060117
002690*            GO TO DE SALIDA TEMPRANA EN 2000-PROCESO.            CL060117
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.     LNBP0025.
003100 AUTHOR.         R.S. MATEO.
003200 INSTALLATION.   FACTORIA SISTEMAS C.A. - BANCA INTERNACIONAL.
003300 DATE-WRITTEN.   02/05/1986.
003400 DATE-COMPILED.
003500 SECURITY.       CONFIDENCIAL - USO INTERNO DEL BANCO.
003600******************************************************************
003700*                                                                *
003800*        E N V I R O N M E N T         D I V I S I O N           *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     CLASS LN-CLASE-ALFA      IS 'A' THRU 'Z'
004700     UPSI-0 ON STATUS IS LN-TRAZA-ACTIVA
004800            OFF STATUS IS LN-TRAZA-INACTIVA.
004900*
005000 INPUT-OUTPUT SECTION.
005100******************************************************************
005200*                                                                *
005300*                D A T A            D I V I S I O N              *
005400*                                                                *
005500******************************************************************
005600 DATA DIVISION.
005700******************************************************************
005800*                  WORKING-STORAGE SECTION                       *
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006050 77  WS-VERSION-SW                PIC X(01) VALUE 'N'.
006100******************************************************************
006200*                    AREA DE CONTANTES                           *
006300******************************************************************
006400 01  CT-CONTANTES.
006500     05  CT-PROGRAMA             PIC X(08)   VALUE 'LNBP0025'.
006600     05  CT-LBL-LOW              PIC X(10)   VALUE 'Low'.
006700     05  CT-LBL-MEDIUM           PIC X(10)   VALUE 'Medium'.
006800     05  CT-LBL-HIGH             PIC X(10)   VALUE 'High'.
006900     05  CT-LBL-VERY-HIGH        PIC X(10)   VALUE 'Very High'.
007000******************************************************************
007100*               AREA DE VARIABLES AUXILIARES                     *
007200******************************************************************
007300*    WS-MALAA-SCORE-WORK Y SU REDEFINES ALFANUMERICO SE USAN     *
007400*    PARA LA TRAZA DE DIAGNOSTICO CUANDO UPSI-0 ESTA ACTIVO.     *
007500 01  WS-MALAA-SCORE-WORK         PIC 9(03).
007600 01  WS-MALAA-SCORE-EDIT REDEFINES WS-MALAA-SCORE-WORK
007700                                 PIC X(03).
007800*
007900*    WS-UMBRAL-MEDIO SE REDEFINE PARA PODER MOSTRARLO EN EL      *
008000*    MENSAJE DE TRAZA SIN CONVERSION NUMERICA.                   *
008100 01  WS-UMBRAL-MEDIO             PIC 9(03)   VALUE 650.
008200 01  WS-UMBRAL-MEDIO-X REDEFINES WS-UMBRAL-MEDIO
008300                                 PIC X(03).
008400*
008500 01  WS-LABEL-TRABAJO.
008600     05  WS-LABEL-TEXTO          PIC X(09).
008700     05  WS-LABEL-REL            PIC X(01).
008800 01  WS-LABEL-TRABAJO-X REDEFINES WS-LABEL-TRABAJO
008900                                 PIC X(10).
009000*
009100 01  WS-VECES-LLAMADA            PIC 9(05) COMP VALUE ZERO.
009200*
009300 LINKAGE SECTION.
009400*
009600     COPY LNCLABL.
009700******************************************************************
009800*                                                                *
009900*           P R O C E D U R E      D I V I S I O N               *
010000*                                                                *
010100******************************************************************
010200 PROCEDURE DIVISION USING LN-LABEL-PARMS.
010300*
010400 MAINLINE.
010500*
010600     PERFORM 1000-INICIO
010700        THRU 1000-INICIO-EXIT
010800*
010900     PERFORM 2000-PROCESO
011000        THRU 2000-PROCESO-EXIT
011100*
011200     PERFORM 9000-FIN
011300        THRU 9000-FIN-EXIT
011400*
011500     GOBACK
011600     .
011700******************************************************************
011800*                         1000-INICIO                            *
011900******************************************************************
012000 1000-INICIO.
012100*
012200     ADD 1                        TO WS-VECES-LLAMADA
012300     MOVE LN-LBL-MALAA-SCORE       TO WS-MALAA-SCORE-WORK
012400     MOVE SPACES                   TO LN-LBL-RISK-LABEL
012500     MOVE '00'                     TO LN-RETC-CODIGO
012600                                       OF LN-LBL-RETORNO
012700     MOVE CT-PROGRAMA              TO LN-RETC-PROGRAMA
012800                                       OF LN-LBL-RETORNO
012900*
013000     .
013100 1000-INICIO-EXIT.
013200     EXIT.
013300******************************************************************
013400*                        2000-PROCESO                            *
013500******************************************************************
013600 2000-PROCESO.
013700*
013750     IF WS-MALAA-SCORE-WORK >= 750
013760         MOVE CT-LBL-LOW               TO LN-LBL-RISK-LABEL
013770         GO TO 2000-ETIQUETA-OBTENIDA
013780     END-IF
013800     IF WS-MALAA-SCORE-WORK >= WS-UMBRAL-MEDIO
013900         MOVE CT-LBL-MEDIUM            TO LN-LBL-RISK-LABEL
013950         GO TO 2000-ETIQUETA-OBTENIDA
014000     END-IF
014100     IF WS-MALAA-SCORE-WORK >= 550
014200         MOVE CT-LBL-HIGH              TO LN-LBL-RISK-LABEL
014250         GO TO 2000-ETIQUETA-OBTENIDA
014300     END-IF
014400     MOVE CT-LBL-VERY-HIGH              TO LN-LBL-RISK-LABEL
014500*
014600 2000-ETIQUETA-OBTENIDA.
014700     MOVE LN-LBL-RISK-LABEL             TO WS-LABEL-TRABAJO-X
015300*
015400     .
015500 2000-PROCESO-EXIT.
015600     EXIT.
015700******************************************************************
015800*                          9000-FIN                              *
015900******************************************************************
016000 9000-FIN.
016100*
016200     MOVE '2000-PROCESO'       TO LN-RETC-PARRAFO
016300                                   OF LN-LBL-RETORNO
016400*
016500     .
016600 9000-FIN-EXIT.
016700     EXIT.
